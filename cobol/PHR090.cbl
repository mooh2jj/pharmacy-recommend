000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PHR090.
000300 AUTHOR.        T. NAKASHIMA.
000400 INSTALLATION.  MIDLANDS PHARMACY BENEFIT SYSTEMS - DATA CENTER.
000500 DATE-WRITTEN.  03/14/1994.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* PHARMDIR - Base62 Lookup Token Service                        *
001100*                                                               *
001200* CALLed by PHR020 to turn a freshly assigned DR-ID into a      *
001300* short lookup token for the locator front end's map link, and  *
001400* by PHR030 to turn a token handed back from the front end into *
001500* the DR-ID it was built from.  Runs as a stand-alone subprogram *
001600* so the digit-table walk lives in exactly one place.            *
001700*                                                               *
001800* LK-FUNCTION-CODE   'E' encode DR-ID  -> LK-TOKEN-TEXT          *
001900*                    'D' decode LK-TOKEN-TEXT -> LK-TOKEN-ID     *
002000* LK-VALID-SW        returned 'N' on decode when LK-TOKEN-TEXT   *
002100*                    contains a character outside the Base62    *
002200*                    alphabet - caller treats this as fatal.    *
002300*                                                               *
002400* Date       UserID   Description                               *
002500* ---------- -------- ----------------------------------------- *
002600* 03/14/1994 TN       Original coding - encode/decode against   *
002700*                     the 62-character digit table.              *
002800* 08/03/1994 MS       Widened LK-TOKEN-TEXT to 20 bytes to match *
002900*                     PHRDIR's DR-ID PIC 9(09) worst case.       *
003000* 09/02/1998 CV       Y2K REMEDIATION - no 2-digit year fields   *
003100*                     exist in this program; reviewed and        *
003200*                     certified compliant, no code changes.      *
003220* 07/11/2000 CV       Y2K follow-up audit - re-verified the       *
003240*                     09/02/1998 remediation against the live     *
003260*                     2000 production run; no findings.           *
003280* 05/09/2002 RF       REQ 1267 - confirmed the BASE62-ALPHABET-   *
003285*                     LITERAL ordering against the front end's    *
003290*                     token generator after its library upgrade;  *
003295*                     no change needed, alphabet order unchanged. *
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.   IBM-370.
003700 OBJECT-COMPUTER.   IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS PHR-NUMERIC-CLASS IS '0' THRU '9'
004100     UPSI-0 ON  STATUS IS PHR-RERUN-SWITCH
004200            OFF STATUS IS PHR-INITIAL-RUN-SWITCH.
004300
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600
004700*****************************************************************
004800* DEFINE LOCAL VARIABLES                                        *
004900*****************************************************************
005000 01  SIXTY-TWO              PIC S9(03) COMP VALUE 62.
005100
005200 01  BASE62-ALPHABET-LITERAL
005300                             PIC  X(62) VALUE
005400     '0123456789abcdefghijklmnopqrstuvwxyzABCDEFGHIJKLMNOPQRSTUVWXYZ'.
005500 01  BASE62-ALPHABET-TABLE REDEFINES BASE62-ALPHABET-LITERAL.
005600     05  BASE62-CHAR            PIC  X(01) OCCURS 62 TIMES.
005700
005800 01  WORK-REMAINING-VALUE   PIC  9(09) COMP VALUE ZEROES.
005900 01  WORK-DECODE-VALUE      PIC  9(09) COMP VALUE ZEROES.
006000 01  WORK-REMAINDER         PIC S9(03) COMP VALUE ZEROES.
006100 01  DIGIT-COUNT            PIC S9(03) COMP VALUE ZEROES.
006200 01  WORK-REV-IDX           PIC S9(03) COMP VALUE ZEROES.
006300 01  WORK-SOURCE-IDX        PIC S9(03) COMP VALUE ZEROES.
006400 01  WORK-DEC-IDX           PIC S9(03) COMP VALUE ZEROES.
006500 01  WORK-SCAN-IDX          PIC S9(03) COMP VALUE ZEROES.
006600 01  WORK-FOUND-INDEX       PIC S9(03) COMP VALUE ZEROES.
006700
006800 01  WORK-DIGIT-TABLE.
006900     05  WORK-DIGIT-CHAR        PIC  X(01) OCCURS 20 TIMES.
007000
007100 01  WORK-ENCODE-RESULT     PIC  X(20) VALUE SPACES.
007200 01  WORK-ENCODE-CHARS REDEFINES WORK-ENCODE-RESULT.
007300     05  WORK-ENCODE-CHAR       PIC  X(01) OCCURS 20 TIMES.
007400
007500 01  WORK-TOKEN-TEXT         PIC  X(20) VALUE SPACES.
007600 01  WORK-TOKEN-CHARS REDEFINES WORK-TOKEN-TEXT.
007700     05  WORK-TOKEN-CHAR        PIC  X(01) OCCURS 20 TIMES.
007800
007900 LINKAGE SECTION.
008000 01  LK-FUNCTION-CODE        PIC  X(01).
008100 01  LK-TOKEN-ID             PIC  9(09) COMP.
008200 01  LK-TOKEN-TEXT           PIC  X(20).
008300 01  LK-VALID-SW             PIC  X(01).
008400
008500 PROCEDURE DIVISION USING LK-FUNCTION-CODE
008600                           LK-TOKEN-ID
008700                           LK-TOKEN-TEXT
008800                           LK-VALID-SW.
008900
009000 0000-MAINLINE.
009100     MOVE 'Y' TO LK-VALID-SW.
009200     IF  LK-FUNCTION-CODE EQUAL 'E'
009300         PERFORM 1000-ENCODE-ID    THRU 1000-EXIT.
009400     IF  LK-FUNCTION-CODE EQUAL 'D'
009500         PERFORM 2000-DECODE-TOKEN THRU 2000-EXIT.
009600     GOBACK.
009700
009800*****************************************************************
009900* Encode DR-ID into a Base62 token.  Successive division by 62  *
010000* peels off the least-significant digit first, so the digit     *
010100* table is filled low-to-high and then read back high-to-low    *
010200* into LK-TOKEN-TEXT (1200-REVERSE-DIGITS).                      *
010300*****************************************************************
010400 1000-ENCODE-ID.
010500     MOVE LK-TOKEN-ID TO WORK-REMAINING-VALUE.
010600     MOVE ZEROES      TO DIGIT-COUNT.
010700     MOVE SPACES      TO LK-TOKEN-TEXT.
010800
010900     PERFORM 1100-EXTRACT-DIGIT THRU 1100-EXIT
011000         UNTIL WORK-REMAINING-VALUE EQUAL ZEROES.
011100
011200     IF  DIGIT-COUNT EQUAL ZEROES
011300         ADD 1        TO DIGIT-COUNT
011400         MOVE '0'     TO WORK-DIGIT-CHAR (1).
011500
011600     PERFORM 1200-REVERSE-DIGITS THRU 1200-EXIT.
011700
011800 1000-EXIT.
011900     EXIT.
012000
012100 1100-EXTRACT-DIGIT.
012200     DIVIDE WORK-REMAINING-VALUE BY SIXTY-TWO
012300         GIVING WORK-REMAINING-VALUE
012400         REMAINDER WORK-REMAINDER.
012500     ADD 1 TO DIGIT-COUNT.
012600     MOVE BASE62-CHAR (WORK-REMAINDER + 1)
012700                       TO WORK-DIGIT-CHAR (DIGIT-COUNT).
012800
012900 1100-EXIT.
013000     EXIT.
013100
013200 1200-REVERSE-DIGITS.
013300     MOVE SPACES TO WORK-ENCODE-RESULT.
013400     PERFORM 1210-REVERSE-ONE-DIGIT THRU 1210-EXIT
013500         VARYING WORK-REV-IDX FROM 1 BY 1
013600         UNTIL WORK-REV-IDX GREATER THAN DIGIT-COUNT.
013700     MOVE WORK-ENCODE-RESULT TO LK-TOKEN-TEXT.
013800
013900 1200-EXIT.
014000     EXIT.
014100
014200 1210-REVERSE-ONE-DIGIT.
014300     SUBTRACT WORK-REV-IDX FROM DIGIT-COUNT GIVING WORK-SOURCE-IDX.
014400     ADD 1 TO WORK-SOURCE-IDX.
014500     MOVE WORK-DIGIT-CHAR (WORK-SOURCE-IDX)
014600                       TO WORK-ENCODE-CHAR (WORK-REV-IDX).
014700
014800 1210-EXIT.
014900     EXIT.
015000
015100*****************************************************************
015200* Decode a Base62 token back into a DR-ID.  A trailing space     *
015300* ends the scan (tokens are left-justified in a 20-byte field);  *
015400* a character that is not in the alphabet is a fatal condition   *
015500* the caller (PHR030) must abend on, not silently ignore.        *
015600*****************************************************************
015700 2000-DECODE-TOKEN.
015800     MOVE ZEROES         TO WORK-DECODE-VALUE.
015900     MOVE LK-TOKEN-TEXT   TO WORK-TOKEN-TEXT.
016000
016100     PERFORM 2100-DECODE-ONE-CHAR THRU 2100-EXIT
016200         VARYING WORK-DEC-IDX FROM 1 BY 1
016300         UNTIL WORK-DEC-IDX GREATER THAN 20
016400         OR LK-VALID-SW EQUAL 'N'.
016500
016600     MOVE WORK-DECODE-VALUE TO LK-TOKEN-ID.
016700
016800 2000-EXIT.
016900     EXIT.
017000
017100 2100-DECODE-ONE-CHAR.
017200     IF  WORK-TOKEN-CHAR (WORK-DEC-IDX) EQUAL SPACE
017300         MOVE 20 TO WORK-DEC-IDX
017400     ELSE
017500         PERFORM 2110-LOOKUP-CHAR THRU 2110-EXIT
017600         IF  LK-VALID-SW EQUAL 'Y'
017700             MULTIPLY WORK-DECODE-VALUE BY SIXTY-TWO
017800                 GIVING WORK-DECODE-VALUE
017900             ADD WORK-FOUND-INDEX TO WORK-DECODE-VALUE.
018000
018100 2100-EXIT.
018200     EXIT.
018300
018400 2110-LOOKUP-CHAR.
018500     MOVE 'N' TO LK-VALID-SW.
018600     PERFORM 2120-SCAN-ALPHABET THRU 2120-EXIT
018700         VARYING WORK-SCAN-IDX FROM 1 BY 1
018800         UNTIL WORK-SCAN-IDX GREATER THAN 62
018900         OR LK-VALID-SW EQUAL 'Y'.
019000
019100 2110-EXIT.
019200     EXIT.
019300
019400 2120-SCAN-ALPHABET.
019500     IF  BASE62-CHAR (WORK-SCAN-IDX)
019600                            EQUAL WORK-TOKEN-CHAR (WORK-DEC-IDX)
019700         MOVE 'Y' TO LK-VALID-SW
019800         SUBTRACT 1 FROM WORK-SCAN-IDX GIVING WORK-FOUND-INDEX.
019900
020000 2120-EXIT.
020100     EXIT.
