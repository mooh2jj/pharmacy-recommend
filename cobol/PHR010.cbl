000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PHR010.
000300 AUTHOR.        M. SAWYER.
000400 INSTALLATION.  MIDLANDS PHARMACY BENEFIT SYSTEMS - DATA CENTER.
000500 DATE-WRITTEN.  02/11/1994.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* PHARMDIR - Nearest Pharmacy Direction Engine                  *
001100*                                                               *
001200* Core ranking pass.  Reads the requester's geocoded point from *
001300* REQPNT and scans the full PHARMAS master list, computing the  *
001400* great-circle (Haversine) distance from the requester to every *
001500* pharmacy on file.  Pharmacies outside the 10 kilometer radius *
001600* are dropped; survivors are ranked ascending by distance and   *
001700* the closest MAX-SEARCH-COUNT (3) are written to DIRECTN with  *
001800* a freshly assigned sequential DR-ID.  PHR020 formats DIRECTN  *
001900* rows for the locator front end; PHR030 resolves a shortened   *
002000* lookup token back to a DIRECTN row.                           *
002100*                                                               *
002200* Date       UserID   Description                               *
002300* ---------- -------- ----------------------------------------- *
002400* 02/11/1994 MS       Original coding - radius search and       *
002500*                     insertion-sort top-3 ranking.              *
002600* 08/03/1994 MS       Widened PM-NAME per store-locator request  *
002700*                     for franchise naming (see PHRMAST copy).   *
002800* 05/22/1995 RD       Corrected stable-sort tie handling - ties  *
002900*                     were being reordered on re-runs.           *
003000* 11/20/1995 RD       Converted DIRECTN from sequential append   *
003100*                     to RELATIVE organization so PHR030 can do  *
003200*                     a random read keyed by DR-ID.              *
003300* 03/14/1997 TN       Added blank-line guard on REQPNT so a      *
003400*                     stray trailing blank does not get treated  *
003500*                     as a second request point.                 *
003600* 09/02/1998 CV       Y2K REMEDIATION - no 2-digit year fields   *
003700*                     exist in this program; reviewed and        *
003800*                     certified compliant, no code changes.      *
003900* 03/02/1999 CV       Replaced the CALLed MATHLIB trig routine   *
004000*                     with the compiler's FUNCTION SIN/COS/ACOS  *
004100*                     intrinsics following the compiler upgrade. *
004200* 04/18/2001 RD       REQ 1140 - confirmed radius/top-3 results  *
004300*                     unaffected by the 1999 trig-routine swap;  *
004400*                     closed out as a one-year post-install       *
004500*                     follow-up to that change.                  *
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   IBM-370.
005000 OBJECT-COMPUTER.   IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS PHR-NUMERIC-CLASS IS '0' THRU '9'
005400     UPSI-0 ON  STATUS IS PHR-RERUN-SWITCH
005500            OFF STATUS IS PHR-INITIAL-RUN-SWITCH.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT PHARMACY-MASTER-FILE ASSIGN TO PHARMAS
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS PHARMAS-STATUS.
006100
006200     SELECT REQUEST-POINT-FILE ASSIGN TO REQPNT
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS REQPNT-STATUS.
006500
006600     SELECT DIRECTION-OUT-FILE ASSIGN TO DIRECTN
006700         ORGANIZATION IS RELATIVE
006800         ACCESS MODE IS DYNAMIC
006900         RELATIVE KEY IS DIRECTN-RELKEY
007000         FILE STATUS IS DIRECTN-STATUS.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  PHARMACY-MASTER-FILE
007500     RECORDING MODE IS F.
007600     COPY PHRMAST.
007700 01  PM-RECORD-ALT REDEFINES PM-RECORD
007800                             PIC X(276).
007900
008000 FD  REQUEST-POINT-FILE
008100     RECORDING MODE IS F.
008200     COPY PHRREQP.
008300
008400 FD  DIRECTION-OUT-FILE
008500     RECORDING MODE IS F.
008600     COPY PHRDIR.
008700*****************************************************************
008800* Flat alternate view of the output row, carried for the same  *
008900* reason as PM-RECORD-ALT above - a quick SPACES compare is     *
009000* cheaper to maintain than one per field.                       *
009100*****************************************************************
009200 01  DR-RECORD-ALT REDEFINES DR-RECORD
009300                             PIC X(386).
009400
009500 WORKING-STORAGE SECTION.
009600
009700*****************************************************************
009800* DEFINE LOCAL VARIABLES                                        *
009900*****************************************************************
010000 01  PHARMAS-STATUS             PIC  X(02) VALUE SPACES.
010100 01  REQPNT-STATUS              PIC  X(02) VALUE SPACES.
010200 01  DIRECTN-STATUS             PIC  X(02) VALUE SPACES.
010300 01  DIRECTN-RELKEY             PIC  9(09) COMP VALUE ZEROES.
010400
010500 01  SWITCHES.
010600     05  REQPNT-EOF-SW          PIC  X(01) VALUE 'N'.
010700     05  PHARMAS-EOF-SW         PIC  X(01) VALUE 'N'.
010800     05  HAVE-REQUEST-SW        PIC  X(01) VALUE 'N'.
010900     05  ROOM-AVAILABLE-SW      PIC  X(01) VALUE 'N'.
011000     05  SHIFT-DONE-SW          PIC  X(01) VALUE 'N'.
011100     05  FILLER                 PIC  X(02) VALUE SPACES.
011200
011300 01  COUNTERS.
011400     05  NEXT-DR-ID             PIC  9(09) COMP   VALUE 1.
011500     05  CAND-COUNT             PIC S9(03) COMP  VALUE ZEROES.
011600     05  INSERT-IDX             PIC S9(03) COMP  VALUE ZEROES.
011700     05  SHIFT-IDX              PIC S9(03) COMP  VALUE ZEROES.
011800     05  WRITE-IDX              PIC S9(03) COMP  VALUE ZEROES.
011900     05  FILLER                 PIC  X(02) VALUE SPACES.
012000
012100 01  CONSTANTS.
012200     05  EARTH-RADIUS-KM        PIC S9(05)V9(0)  COMP-3
012300                                 VALUE 6371.
012400     05  RADIUS-KM              PIC S9(03)V9(02) COMP-3
012500                                 VALUE 10.00.
012600     05  MAX-SEARCH-COUNT       PIC S9(03) COMP VALUE 3.
012700     05  PI                     PIC S9(01)V9(10) COMP-3
012800                                 VALUE 3.1415926536.
012900     05  DEGREES-IN-CIRCLE      PIC S9(03)V9(0)  COMP-3
013000                                 VALUE 180.
013100     05  FILLER                 PIC  X(02) VALUE SPACES.
013200
013300*****************************************************************
013400* Haversine work area - full intermediate precision carried in  *
013500* COMP-3, no rounding until PHR020 formats the display text.    *
013600*****************************************************************
013700 01  TRIG-WORK.
013800     05  LAT1-RADIANS           PIC S9(03)V9(10) COMP-3.
013900     05  LAT2-RADIANS           PIC S9(03)V9(10) COMP-3.
014000     05  LON1-RADIANS           PIC S9(03)V9(10) COMP-3.
014100     05  LON2-RADIANS           PIC S9(03)V9(10) COMP-3.
014200     05  SIN-LAT1               PIC S9(01)V9(10) COMP-3.
014300     05  SIN-LAT2               PIC S9(01)V9(10) COMP-3.
014400     05  COS-LAT1               PIC S9(01)V9(10) COMP-3.
014500     05  COS-LAT2               PIC S9(01)V9(10) COMP-3.
014600     05  COS-LON-DIFF           PIC S9(01)V9(10) COMP-3.
014700     05  HAVERSINE-ARG          PIC S9(01)V9(10) COMP-3.
014800     05  COMPUTED-DISTANCE      PIC S9(03)V9(06) COMP-3.
014900     05  FILLER                 PIC  X(02) VALUE SPACES.
015000
015100*****************************************************************
015200* Requester point, held from the REQPNT read for the life of    *
015300* this run - one request point is processed per invocation.     *
015400*****************************************************************
015500 01  REQUEST-POINT.
015600     05  REQ-ADDRESS-NAME       PIC  X(120).
015700     05  REQ-REQUEST-ID         PIC  X(10).
015800     05  REQ-CHANNEL-CODE       PIC  X(02).
015900     05  REQ-DEVICE-TYPE        PIC  X(01).
016000     05  REQ-REQUEST-DATE       PIC  9(08).
016100     05  REQ-REQUEST-TIME       PIC  9(06).
016200     05  REQ-ZIP-CODE           PIC  X(09).
016300     05  REQ-STATUS-CODE        PIC  X(01).
016400     05  REQ-LATITUDE           PIC S9(3)V9(6)
016500                                SIGN IS LEADING SEPARATE CHARACTER.
016600     05  REQ-LONGITUDE          PIC S9(3)V9(6)
016700                                SIGN IS LEADING SEPARATE CHARACTER.
016800     05  FILLER                 PIC  X(05).
016900
017000 01  REQPNT-BLANK-CHECK REDEFINES REQUEST-POINT
017100                             PIC X(182).
017200
017300*****************************************************************
017400* Bounded top-3 candidate table.  Insertion sort keeps it       *
017500* ascending by distance at all times; a new arrival is inserted *
017600* ahead of the first slot whose distance is strictly greater,   *
017700* so ties keep their scan (arrival) order - a later pharmacy    *
017800* at an identical distance never bumps an earlier one off the   *
017900* list.                                                         *
018000*****************************************************************
018100 01  CANDIDATE-TABLE.
018200     05  CANDIDATE OCCURS 3 TIMES.
018300         10  CAND-DISTANCE       PIC S9(03)V9(06) COMP-3.
018400         10  CAND-TARGET-NAME    PIC  X(60).
018500         10  CAND-TARGET-ADDRESS PIC  X(120).
018600         10  CAND-TARGET-LAT     PIC S9(3)V9(6)
018700                                SIGN IS LEADING SEPARATE CHARACTER.
018800         10  CAND-TARGET-LON     PIC S9(3)V9(6)
018900                                SIGN IS LEADING SEPARATE CHARACTER.
019000         10  FILLER              PIC  X(02) VALUE SPACES.
019100
019200 PROCEDURE DIVISION.
019300
019400 0000-MAINLINE.
019500     PERFORM 1000-INITIALIZE        THRU 1000-EXIT.
019600     PERFORM 2000-READ-REQUEST-PT   THRU 2000-EXIT.
019700     IF  HAVE-REQUEST-SW EQUAL 'Y'
019800         PERFORM 3000-SCAN-PHARMAS  THRU 3000-EXIT
019900         PERFORM 5000-WRITE-RESULTS THRU 5000-EXIT.
020000     PERFORM 9000-RETURN            THRU 9000-EXIT.
020100
020200*****************************************************************
020300* Open files and clear counters and switches.                   *
020400*****************************************************************
020500 1000-INITIALIZE.
020600     OPEN INPUT  REQUEST-POINT-FILE.
020700     IF  REQPNT-STATUS NOT EQUAL '00'
020800         PERFORM 9997-FILE-ERROR THRU 9997-EXIT.
020900
021000     OPEN INPUT  PHARMACY-MASTER-FILE.
021100     IF  PHARMAS-STATUS NOT EQUAL '00'
021200         PERFORM 9997-FILE-ERROR THRU 9997-EXIT.
021300
021400     OPEN OUTPUT DIRECTION-OUT-FILE.
021500     IF  DIRECTN-STATUS NOT EQUAL '00'
021600         PERFORM 9997-FILE-ERROR THRU 9997-EXIT.
021700
021800     MOVE ZEROES TO CAND-COUNT.
021900     MOVE 1      TO NEXT-DR-ID.
022000
022100 1000-EXIT.
022200     EXIT.
022300
022400*****************************************************************
022500* Read the single requester geocoded point.  A missing file or  *
022600* a blank record both mean "no request point" - zero output     *
022700* rows, not an abend; the run simply closes down clean with     *
022800* nothing written to DIRECTN.                                   *
022900*****************************************************************
023000 2000-READ-REQUEST-PT.
023100     MOVE 'N' TO HAVE-REQUEST-SW.
023200     READ REQUEST-POINT-FILE INTO REQUEST-POINT
023300         AT END
023400             MOVE 'Y' TO REQPNT-EOF-SW.
023500
023600     IF  REQPNT-EOF-SW EQUAL 'N'
023700     IF  REQPNT-BLANK-CHECK NOT EQUAL SPACES
023800         MOVE 'Y' TO HAVE-REQUEST-SW.
023900
024000 2000-EXIT.
024100     EXIT.
024200
024300*****************************************************************
024400* Full scan of the pharmacy master list.  No key order is       *
024500* required or assumed - every row on PHARMAS is a candidate.    *
024600*****************************************************************
024700 3000-SCAN-PHARMAS.
024800     PERFORM 3010-READ-PHARMAS THRU 3010-EXIT
024900         UNTIL PHARMAS-EOF-SW EQUAL 'Y'.
025000
025100 3000-EXIT.
025200     EXIT.
025300
025400 3010-READ-PHARMAS.
025500     READ PHARMACY-MASTER-FILE
025600         AT END
025700             MOVE 'Y' TO PHARMAS-EOF-SW.
025800
025900     IF  PHARMAS-EOF-SW EQUAL 'N'
026000     IF  PM-RECORD-ALT NOT EQUAL SPACES
026100         PERFORM 3100-COMPUTE-DISTANCE THRU 3100-EXIT
026200         PERFORM 3200-APPLY-RADIUS     THRU 3200-EXIT.
026300
026400 3010-EXIT.
026500     EXIT.
026600
026700*****************************************************************
026800* Haversine great-circle distance, in kilometers, between the    *
026900* requester's point and this master row's pharmacy.              *
027000*****************************************************************
027100 3100-COMPUTE-DISTANCE.
027200     COMPUTE LAT1-RADIANS =
027300         REQ-LATITUDE * PI / DEGREES-IN-CIRCLE.
027400     COMPUTE LAT2-RADIANS =
027500         PM-LATITUDE * PI / DEGREES-IN-CIRCLE.
027600     COMPUTE LON1-RADIANS =
027700         REQ-LONGITUDE * PI / DEGREES-IN-CIRCLE.
027800     COMPUTE LON2-RADIANS =
027900         PM-LONGITUDE * PI / DEGREES-IN-CIRCLE.
028000
028100     COMPUTE SIN-LAT1 = FUNCTION SIN (LAT1-RADIANS).
028200     COMPUTE SIN-LAT2 = FUNCTION SIN (LAT2-RADIANS).
028300     COMPUTE COS-LAT1 = FUNCTION COS (LAT1-RADIANS).
028400     COMPUTE COS-LAT2 = FUNCTION COS (LAT2-RADIANS).
028500     COMPUTE COS-LON-DIFF =
028600         FUNCTION COS (LON1-RADIANS - LON2-RADIANS).
028700
028800     COMPUTE HAVERSINE-ARG =
028900         (SIN-LAT1 * SIN-LAT2) +
029000         (COS-LAT1 * COS-LAT2 * COS-LON-DIFF).
029100
029200     COMPUTE COMPUTED-DISTANCE =
029300         EARTH-RADIUS-KM * FUNCTION ACOS (HAVERSINE-ARG).
029400
029500 3100-EXIT.
029600     EXIT.
029700
029800*****************************************************************
029900* Radius cutoff - exactly 10.00 km is eligible, anything         *
030000* greater is dropped from consideration.                        *
030100*****************************************************************
030200 3200-APPLY-RADIUS.
030300     IF  COMPUTED-DISTANCE NOT GREATER THAN RADIUS-KM
030400         PERFORM 3300-INSERT-CANDIDATE THRU 3300-EXIT.
030500
030600 3200-EXIT.
030700     EXIT.
030800
030900*****************************************************************
031000* Insert the surviving pharmacy into the ranked top-3 table,    *
031100* ascending by distance, ties kept in scan order.  The table    *
031200* never grows past MAX-SEARCH-COUNT (3) slots.                  *
031300*****************************************************************
031400 3300-INSERT-CANDIDATE.
031500     MOVE 'N' TO ROOM-AVAILABLE-SW.
031600     IF  CAND-COUNT LESS THAN MAX-SEARCH-COUNT
031700         ADD 1 TO CAND-COUNT
031800         MOVE 'Y' TO ROOM-AVAILABLE-SW
031900     ELSE
032000     IF  COMPUTED-DISTANCE LESS THAN CAND-DISTANCE (3)
032100         MOVE 'Y' TO ROOM-AVAILABLE-SW.
032200
032300     IF  ROOM-AVAILABLE-SW EQUAL 'Y'
032400         MOVE CAND-COUNT    TO INSERT-IDX
032500         MOVE 'N'           TO SHIFT-DONE-SW
032600         PERFORM 3310-FIND-INSERT-SLOT THRU 3310-EXIT
032700             UNTIL SHIFT-DONE-SW EQUAL 'Y'
032800         MOVE COMPUTED-DISTANCE TO CAND-DISTANCE (INSERT-IDX)
032900         MOVE PM-NAME       TO CAND-TARGET-NAME (INSERT-IDX)
033000         MOVE PM-ADDRESS    TO CAND-TARGET-ADDRESS (INSERT-IDX)
033100         MOVE PM-LATITUDE   TO CAND-TARGET-LAT (INSERT-IDX)
033200         MOVE PM-LONGITUDE  TO CAND-TARGET-LON (INSERT-IDX).
033300
033400 3300-EXIT.
033500     EXIT.
033600
033700*****************************************************************
033800* Shift candidates down one slot while the prior occupied slot  *
033900* has a strictly greater distance than the new arrival - this   *
034000* is what keeps ties in their original scan order.              *
034100*****************************************************************
034200 3310-FIND-INSERT-SLOT.
034300     SUBTRACT 1 FROM INSERT-IDX GIVING SHIFT-IDX.
034400     IF  SHIFT-IDX LESS THAN 1
034500     OR  CAND-DISTANCE (SHIFT-IDX) NOT GREATER THAN COMPUTED-DISTANCE
034600         MOVE 'Y' TO SHIFT-DONE-SW
034700     ELSE
034800         MOVE CAND-DISTANCE (SHIFT-IDX)
034900                            TO CAND-DISTANCE (INSERT-IDX)
035000         MOVE CAND-TARGET-NAME (SHIFT-IDX)
035100                            TO CAND-TARGET-NAME (INSERT-IDX)
035200         MOVE CAND-TARGET-ADDRESS (SHIFT-IDX)
035300                            TO CAND-TARGET-ADDRESS (INSERT-IDX)
035400         MOVE CAND-TARGET-LAT (SHIFT-IDX)
035500                            TO CAND-TARGET-LAT (INSERT-IDX)
035600         MOVE CAND-TARGET-LON (SHIFT-IDX)
035700                            TO CAND-TARGET-LON (INSERT-IDX)
035800         MOVE SHIFT-IDX     TO INSERT-IDX.
035900
036000 3310-EXIT.
036100     EXIT.
036200
036300*****************************************************************
036400* Assign the sequential key used for PHR030's later random      *
036500* read, and write the ranked rows to DIRECTN.                   *
036600*****************************************************************
036700 5000-WRITE-RESULTS.
036800     PERFORM 5100-BUILD-DIRECTN-ROW THRU 5200-EXIT
036900         VARYING WRITE-IDX FROM 1 BY 1
037000         UNTIL WRITE-IDX GREATER THAN CAND-COUNT.
037100
037200 5000-EXIT.
037300     EXIT.
037400
037500 5100-BUILD-DIRECTN-ROW.
037600     MOVE SPACES               TO DR-RECORD.
037700     MOVE NEXT-DR-ID           TO DR-ID.
037800     MOVE REQ-ADDRESS-NAME     TO DR-INPUT-ADDRESS.
037900     MOVE REQ-LATITUDE         TO DR-INPUT-LATITUDE.
038000     MOVE REQ-LONGITUDE        TO DR-INPUT-LONGITUDE.
038100     MOVE CAND-TARGET-NAME (WRITE-IDX)    TO DR-TARGET-NAME.
038200     MOVE CAND-TARGET-ADDRESS (WRITE-IDX) TO DR-TARGET-ADDRESS.
038300     MOVE CAND-TARGET-LAT (WRITE-IDX)     TO DR-TARGET-LATITUDE.
038400     MOVE CAND-TARGET-LON (WRITE-IDX)     TO DR-TARGET-LONGITUDE.
038500     MOVE CAND-DISTANCE (WRITE-IDX)       TO DR-DISTANCE.
038600     MOVE 'C'                  TO DR-SOURCE-CODE.
038700     MOVE 'A'                  TO DR-ROW-STATUS-CODE.
038800
038900 5100-EXIT.
039000     EXIT.
039100
039200 5200-WRITE-DIRECTN-ROW.
039300     MOVE NEXT-DR-ID TO DIRECTN-RELKEY.
039400     WRITE DR-RECORD.
039500     IF  DIRECTN-STATUS NOT EQUAL '00'
039600         PERFORM 9997-FILE-ERROR THRU 9997-EXIT.
039700
039800     ADD 1 TO NEXT-DR-ID.
039900
040000 5200-EXIT.
040100     EXIT.
040200
040300*****************************************************************
040400* Normal close-down.                                             *
040500*****************************************************************
040600 9000-RETURN.
040700     CLOSE REQUEST-POINT-FILE.
040800     CLOSE PHARMACY-MASTER-FILE.
040900     CLOSE DIRECTION-OUT-FILE.
041000
041100 9000-EXIT.
041200     EXIT.
041300
041400*****************************************************************
041500* Fatal file error - log and stop the run.                       *
041600*****************************************************************
041700 9997-FILE-ERROR.
041800     DISPLAY 'PHR010 FILE ERROR - REQPNT  ' REQPNT-STATUS.
041900     DISPLAY 'PHR010 FILE ERROR - PHARMAS ' PHARMAS-STATUS.
042000     DISPLAY 'PHR010 FILE ERROR - DIRECTN ' DIRECTN-STATUS.
042100     PERFORM 9999-WRITE-LOG THRU 9999-EXIT.
042200     STOP RUN.
042300
042400 9997-EXIT.
042500     EXIT.
042600
042700*****************************************************************
042800* House diagnostic line - the batch equivalent of a CICS CSSL   *
042900* TD-queue write used for an abend trail on the online systems. *
043000*****************************************************************
043100 9999-WRITE-LOG.
043200     DISPLAY 'PHR010 - ABEND - RUN TERMINATED'.
043300
043400 9999-EXIT.
043500     EXIT.
