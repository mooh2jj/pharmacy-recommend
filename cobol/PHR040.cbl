000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PHR040.
000300 AUTHOR.        M. SAWYER.
000400 INSTALLATION.  MIDLANDS PHARMACY BENEFIT SYSTEMS - DATA CENTER.
000500 DATE-WRITTEN.  06/18/1997.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* PHARMDIR - Category-Search Direction Loader                   *
001100*                                                               *
001200* Companion to PHR010 for the "search by map category" front    *
001300* end path.  CATAPIN already carries a pre-sorted, radius-       *
001400* constrained candidate list from the live map-provider category *
001500* lookup (out of scope here - see house notes in PHRCATI copy);  *
001600* this program trusts that ordering completely: no Haversine     *
001700* recompute, no re-sort, no radius filter.  It only converts     *
001800* each candidate's distance from meters to kilometers, assigns   *
001900* sequential DR-ID values, and stops after the first             *
002000* MAX-SEARCH-COUNT (3) candidates, same as PHR010's cap.          *
002100*                                                               *
002200* Date       UserID   Description                               *
002300* ---------- -------- ----------------------------------------- *
002400* 06/18/1997 MS       Original coding - category-search short-   *
002500*                     cut path added alongside PHRCATI.          *
002600* 03/02/1998 TN       Added blank-line guard on CATAPIN so a     *
002700*                     stray trailing blank does not consume one  *
002800*                     of the three result slots.                *
002900* 09/02/1998 CV       Y2K REMEDIATION - no 2-digit year fields   *
003000*                     exist in this program; reviewed and        *
003100*                     certified compliant, no code changes.      *
003200* 07/11/2000 CV       Y2K follow-up audit - re-verified the       *
003300*                     09/02/1998 remediation against the live     *
003400*                     2000 production run; no findings.           *
003500* 02/14/2001 MS       REQ 1150 - confirmed CATAPIN meters-to-km    *
003600*                     conversion still matches the category        *
003700*                     lookup's updated precision; no code change.  *
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.   IBM-370.
004200 OBJECT-COMPUTER.   IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS PHR-NUMERIC-CLASS IS '0' THRU '9'
004600     UPSI-0 ON  STATUS IS PHR-RERUN-SWITCH
004700            OFF STATUS IS PHR-INITIAL-RUN-SWITCH.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT REQUEST-POINT-FILE ASSIGN TO REQPNT
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS REQPNT-STATUS.
005300
005400     SELECT CATEGORY-API-IN-FILE ASSIGN TO CATAPIN
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS CATIN-STATUS.
005700
005800     SELECT DIRECTION-OUT-FILE ASSIGN TO DIRECTN
005900         ORGANIZATION IS RELATIVE
006000         ACCESS MODE IS DYNAMIC
006100         RELATIVE KEY IS DIRECTN-RELKEY
006200         FILE STATUS IS DIRECTN-STATUS.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  REQUEST-POINT-FILE
006700     RECORDING MODE IS F.
006800     COPY PHRREQP.
006900
007000 FD  CATEGORY-API-IN-FILE
007100     RECORDING MODE IS F.
007200     COPY PHRCATI.
007300 01  CI-RECORD-ALT REDEFINES CI-RECORD
007400                             PIC X(215).
007500
007600 FD  DIRECTION-OUT-FILE
007700     RECORDING MODE IS F.
007800     COPY PHRDIR.
007900 01  DR-RECORD-ALT REDEFINES DR-RECORD
008000                             PIC X(386).
008100
008200 WORKING-STORAGE SECTION.
008300
008400*****************************************************************
008500* DEFINE LOCAL VARIABLES                                        *
008600*****************************************************************
008700 01  REQPNT-STATUS           PIC  X(02) VALUE SPACES.
008800 01  CATIN-STATUS            PIC  X(02) VALUE SPACES.
008900 01  DIRECTN-STATUS          PIC  X(02) VALUE SPACES.
009000 01  DIRECTN-RELKEY          PIC  9(09) COMP VALUE ZEROES.
009100
009200 01  SWITCHES.
009300     05  REQPNT-EOF-SW          PIC  X(01) VALUE 'N'.
009400     05  HAVE-REQUEST-SW        PIC  X(01) VALUE 'N'.
009500     05  CATIN-EOF-SW           PIC  X(01) VALUE 'N'.
009600     05  FILLER                 PIC  X(02) VALUE SPACES.
009700
009800 01  COUNTERS.
009900     05  NEXT-DR-ID             PIC  9(09) COMP   VALUE 1.
010000     05  CAND-COUNT             PIC S9(03) COMP  VALUE ZEROES.
010100     05  FILLER                 PIC  X(02) VALUE SPACES.
010200
010300 01  CONSTANTS.
010400     05  MAX-SEARCH-COUNT       PIC S9(03) COMP VALUE 3.
010500     05  FILLER                 PIC  X(02) VALUE SPACES.
010600
010700 01  CAND-DISTANCE-KM        PIC S9(03)V9(06) COMP-3
010800                              VALUE ZEROES.
010900
011000*****************************************************************
011100* Requester point, held from the REQPNT read for the life of    *
011200* this run - same single-row-per-run rule PHR010 uses.           *
011300*****************************************************************
011400 01  REQUEST-POINT.
011500     05  REQ-ADDRESS-NAME       PIC  X(120).
011600     05  REQ-REQUEST-ID         PIC  X(10).
011700     05  REQ-CHANNEL-CODE       PIC  X(02).
011800     05  REQ-DEVICE-TYPE        PIC  X(01).
011900     05  REQ-REQUEST-DATE       PIC  9(08).
012000     05  REQ-REQUEST-TIME       PIC  9(06).
012100     05  REQ-ZIP-CODE           PIC  X(09).
012200     05  REQ-STATUS-CODE        PIC  X(01).
012300     05  REQ-LATITUDE           PIC S9(3)V9(6)
012400                                SIGN IS LEADING SEPARATE CHARACTER.
012500     05  REQ-LONGITUDE          PIC S9(3)V9(6)
012600                                SIGN IS LEADING SEPARATE CHARACTER.
012700     05  FILLER                 PIC  X(05).
012800
012900 01  REQPNT-BLANK-CHECK REDEFINES REQUEST-POINT
013000                             PIC X(182).
013100
013200 PROCEDURE DIVISION.
013300
013400 0000-MAINLINE.
013500     PERFORM 1000-INITIALIZE      THRU 1000-EXIT.
013600     PERFORM 2000-READ-REQUEST-PT THRU 2000-EXIT.
013700     IF  HAVE-REQUEST-SW EQUAL 'Y'
013800         PERFORM 3000-SCAN-CATEGORY-INPUT THRU 3000-EXIT.
013900     PERFORM 9000-RETURN          THRU 9000-EXIT.
014000
014100*****************************************************************
014200* Open files and clear counters and switches.                   *
014300*****************************************************************
014400 1000-INITIALIZE.
014500     OPEN INPUT  REQUEST-POINT-FILE.
014600     IF  REQPNT-STATUS NOT EQUAL '00'
014700         PERFORM 9997-FILE-ERROR THRU 9997-EXIT.
014800
014900     OPEN INPUT  CATEGORY-API-IN-FILE.
015000     IF  CATIN-STATUS NOT EQUAL '00'
015100         PERFORM 9997-FILE-ERROR THRU 9997-EXIT.
015200
015300     OPEN OUTPUT DIRECTION-OUT-FILE.
015400     IF  DIRECTN-STATUS NOT EQUAL '00'
015500         PERFORM 9997-FILE-ERROR THRU 9997-EXIT.
015600
015700     MOVE ZEROES TO CAND-COUNT.
015800     MOVE 1      TO NEXT-DR-ID.
015900
016000 1000-EXIT.
016100     EXIT.
016200
016300*****************************************************************
016400* A missing or blank REQPNT means zero output rows, not an      *
016500* error - same house rule PHR010 uses for its own REQPNT read.   *
016600*****************************************************************
016700 2000-READ-REQUEST-PT.
016800     MOVE 'N' TO HAVE-REQUEST-SW.
016900     READ REQUEST-POINT-FILE INTO REQUEST-POINT
017000         AT END
017100             MOVE 'Y' TO REQPNT-EOF-SW.
017200
017300     IF  REQPNT-EOF-SW EQUAL 'N'
017400     IF  REQPNT-BLANK-CHECK NOT EQUAL SPACES
017500         MOVE 'Y' TO HAVE-REQUEST-SW.
017600
017700 2000-EXIT.
017800     EXIT.
017900
018000*****************************************************************
018100* Walk CATAPIN in the order it arrives, writing up to           *
018200* MAX-SEARCH-COUNT DIRECTN rows - no sort, no radius filter.     *
018300* The upstream category lookup already did both.                 *
018400*****************************************************************
018500 3000-SCAN-CATEGORY-INPUT.
018600     PERFORM 3010-READ-CATEGORY-INPUT THRU 3010-EXIT.
018700     PERFORM 3100-PROCESS-CANDIDATE   THRU 3100-EXIT
018800         UNTIL CATIN-EOF-SW EQUAL 'Y'
018900         OR CAND-COUNT NOT LESS THAN MAX-SEARCH-COUNT.
019000
019100 3000-EXIT.
019200     EXIT.
019300
019400 3010-READ-CATEGORY-INPUT.
019500     READ CATEGORY-API-IN-FILE
019600         AT END
019700             MOVE 'Y' TO CATIN-EOF-SW.
019800
019900 3010-EXIT.
020000     EXIT.
020100
020200 3100-PROCESS-CANDIDATE.
020300     IF  CATIN-EOF-SW EQUAL 'N'
020400     IF  CI-RECORD-ALT NOT EQUAL SPACES
020500         PERFORM 3110-CONVERT-METERS-TO-KM THRU 3110-EXIT
020600         ADD 1 TO CAND-COUNT
020700         PERFORM 3200-BUILD-DIRECTN-ROW   THRU 3200-EXIT
020800         PERFORM 3300-WRITE-DIRECTN-ROW   THRU 3300-EXIT.
020900
021000     PERFORM 3010-READ-CATEGORY-INPUT THRU 3010-EXIT.
021100
021200 3100-EXIT.
021300     EXIT.
021400
021500*****************************************************************
021600* supplied-distance-in-meters * 0.001 = kilometers - no          *
021700* Haversine recomputation, the source feed is trusted.           *
021800*****************************************************************
021900 3110-CONVERT-METERS-TO-KM.
022000     DIVIDE CI-DISTANCE-M BY 1000 GIVING CAND-DISTANCE-KM.
022100
022200 3110-EXIT.
022300     EXIT.
022400
022500 3200-BUILD-DIRECTN-ROW.
022600     MOVE SPACES               TO DR-RECORD.
022700     MOVE NEXT-DR-ID           TO DR-ID.
022800     MOVE REQ-ADDRESS-NAME     TO DR-INPUT-ADDRESS.
022900     MOVE REQ-LATITUDE         TO DR-INPUT-LATITUDE.
023000     MOVE REQ-LONGITUDE        TO DR-INPUT-LONGITUDE.
023100     MOVE CI-NAME              TO DR-TARGET-NAME.
023200     MOVE CI-ADDRESS           TO DR-TARGET-ADDRESS.
023300     MOVE CI-LATITUDE          TO DR-TARGET-LATITUDE.
023400     MOVE CI-LONGITUDE         TO DR-TARGET-LONGITUDE.
023500     MOVE CAND-DISTANCE-KM     TO DR-DISTANCE.
023600     MOVE 'A'                  TO DR-SOURCE-CODE.
023700     MOVE 'A'                  TO DR-ROW-STATUS-CODE.
023800
023900 3200-EXIT.
024000     EXIT.
024100
024200 3300-WRITE-DIRECTN-ROW.
024300     MOVE NEXT-DR-ID TO DIRECTN-RELKEY.
024400     WRITE DR-RECORD.
024500     IF  DIRECTN-STATUS NOT EQUAL '00'
024600         PERFORM 9997-FILE-ERROR THRU 9997-EXIT.
024700
024800     ADD 1 TO NEXT-DR-ID.
024900
025000 3300-EXIT.
025100     EXIT.
025200
025300*****************************************************************
025400* Normal close-down.                                             *
025500*****************************************************************
025600 9000-RETURN.
025700     CLOSE REQUEST-POINT-FILE.
025800     CLOSE CATEGORY-API-IN-FILE.
025900     CLOSE DIRECTION-OUT-FILE.
026000
026100 9000-EXIT.
026200     EXIT.
026300
026400*****************************************************************
026500* Fatal file error - log and stop the run.                       *
026600*****************************************************************
026700 9997-FILE-ERROR.
026800     DISPLAY 'PHR040 FILE ERROR - REQPNT  ' REQPNT-STATUS.
026900     DISPLAY 'PHR040 FILE ERROR - CATAPIN ' CATIN-STATUS.
027000     DISPLAY 'PHR040 FILE ERROR - DIRECTN ' DIRECTN-STATUS.
027100     DISPLAY 'PHR040 - ABEND - RUN TERMINATED'.
027200     STOP RUN.
027300
027400 9997-EXIT.
027500     EXIT.
