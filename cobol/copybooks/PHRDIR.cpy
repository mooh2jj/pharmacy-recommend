000100*****************************************************************
000200* PHRDIR - Direction (recommendation) output record definition. *
000300*                                                                *
000400* One DR-RECORD exists for each pharmacy recommended to a        *
000500* requester (at most MAX-SEARCH-COUNT per run).  DR-ID is the    *
000600* sequential key assigned when the row is written; PHR030 does   *
000700* a random RELATIVE read keyed by DR-ID to resolve a shortened   *
000800* Base62 lookup token back to this row.                          *
000900*                                                                *
001000* DR-SOURCE-CODE tells which ranking path produced the row - the *
001100* Haversine radius scan (PHR010) or the category-search loader   *
001200* (PHR040) - for the nightly reconciliation job that compares    *
001300* volumes between the two paths.  DR-BATCH-CONTROL-GROUP and     *
001400* DR-ROW-STATUS-CODE are carried for that same reconciliation     *
001500* job and are not read back by PHR010/020/030/040 themselves.     *
001600*                                                                *
001700* 1994-03-02  RJ   Original layout (sequential append).          *
001800* 1995-11-20  RF   Converted master file organization to         *
001900*                  RELATIVE so DR-ID doubles as a random key      *
002000*                  for the short-link resolver (PHR030).         *
002100* 1997-06-18  MS   Added DR-SOURCE-CODE when the category-search  *
002200*                  loader (PHR040) came online, so the nightly    *
002300*                  reconciliation job can split volumes by path.  *
002400* 1998-02-20  RF   Added DR-BATCH-CONTROL-GROUP and DR-ROW-       *
002500*                  STATUS-CODE for the same reconciliation job.   *
002600*****************************************************************
002700 01  DR-RECORD.
002800     02  DR-ID                  PIC  9(09).
002900     02  DR-INPUT-ADDRESS       PIC  X(120).
003000     02  DR-INPUT-LATITUDE      PIC S9(3)V9(6)
003100                                SIGN IS LEADING SEPARATE CHARACTER.
003200     02  DR-INPUT-LONGITUDE     PIC S9(3)V9(6)
003300                                SIGN IS LEADING SEPARATE CHARACTER.
003400     02  DR-TARGET-NAME         PIC  X(60).
003500     02  DR-TARGET-ADDRESS      PIC  X(120).
003600     02  DR-TARGET-LATITUDE     PIC S9(3)V9(6)
003700                                SIGN IS LEADING SEPARATE CHARACTER.
003800     02  DR-TARGET-LONGITUDE    PIC S9(3)V9(6)
003900                                SIGN IS LEADING SEPARATE CHARACTER.
004000     02  DR-DISTANCE            PIC S9(3)V9(6)
004100                                SIGN IS LEADING SEPARATE CHARACTER.
004200     02  DR-SOURCE-CODE         PIC  X(01).
004300         88  DR-SOURCE-CORE          VALUE 'C'.
004400         88  DR-SOURCE-CATEGORY-API  VALUE 'A'.
004500*****************************************************************
004600* Reconciliation-job control fields - stamped by the job step's  *
004700* control card, not by PHR010/PHR040; left at their default       *
004800* value by both programs.                                        *
004900*****************************************************************
005000     02  DR-BATCH-CONTROL-GROUP.
005100         05  DR-BATCH-RUN-ID        PIC  9(06).
005200         05  DR-CREATE-DATE         PIC  9(08).
005300         05  DR-CREATE-TIME         PIC  9(06).
005400     02  DR-ROW-STATUS-CODE     PIC  X(01).
005500         88  DR-ROW-ACTIVE           VALUE 'A'.
005600         88  DR-ROW-VOID             VALUE 'V'.
005700     02  FILLER                 PIC  X(05).
