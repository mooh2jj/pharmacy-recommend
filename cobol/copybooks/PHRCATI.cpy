000100*****************************************************************
000200* PHRCATI - Category-search candidate record definition.        *
000300*                                                                *
000400* CI-RECORD represents one row of the pre-sorted, already        *
000500* radius-constrained candidate list that the category-search     *
000600* variant (PHR040) consumes.  The list is produced upstream by   *
000700* the live map-provider category lookup (out of scope here) and  *
000800* is trusted to already be sorted ascending by CI-DISTANCE-M.    *
000900*                                                                *
001000* 1997-05-06  RF   Added for the category-search short-cut path  *
001100*                  (no Haversine recompute, distance in meters). *
001200*****************************************************************
001300 01  CI-RECORD.
001400     02  CI-NAME                PIC  X(60).
001500     02  CI-ADDRESS             PIC  X(120).
001600     02  CI-LATITUDE            PIC S9(3)V9(6)
001700                                SIGN IS LEADING SEPARATE CHARACTER.
001800     02  CI-LONGITUDE           PIC S9(3)V9(6)
001900                                SIGN IS LEADING SEPARATE CHARACTER.
002000     02  CI-DISTANCE-M          PIC S9(6)V9(3)
002100                                SIGN IS LEADING SEPARATE CHARACTER.
002200     02  FILLER                 PIC  X(05).
