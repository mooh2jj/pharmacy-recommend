000100*****************************************************************
000200* PHRMAST - Pharmacy Master list record definition.             *
000300*                                                                *
000400* One PM-RECORD exists for every pharmacy carried on the        *
000500* nightly store-locator extract.  PHR010 COPYs this layout to   *
000600* scan the master list when ranking pharmacies against a        *
000700* requester's geocoded point.  PHR040 does not use this copy -  *
000800* its candidates come from the category-search extract instead  *
000900* (see PHRCATI).                                                 *
001000*                                                                *
001100* Most of this layout rides along unused by the ranking logic - *
001200* it is the same extract row the chain-management mainframe     *
001300* feeds to half a dozen other downstream jobs, and PHR010 only   *
001400* needs five of its fields.  Carried here so one extract layout  *
001500* serves every consumer.                                        *
001600*                                                                *
001700* 1994-02-11  RJ   Original layout, store-locator extract v1.   *
001800* 1996-07-30  RF   Widened PM-NAME to accommodate franchise      *
001900*                  naming ("XYZ PHARMACY #1234 - MAIN ST").      *
002000* 1998-11-09  CV   Added the chain/store/license/phone/hours/    *
002100*                  status block to match the chain-management    *
002200*                  extract layout - PHR010 still reads only the  *
002300*                  name, address and lat/lon fields.             *
002400*****************************************************************
002500 01  PM-RECORD.
002600     02  PM-ID                  PIC  9(09).
002700     02  PM-NAME                PIC  X(60).
002800     02  PM-ADDRESS             PIC  X(120).
002900     02  PM-CHAIN-CODE          PIC  X(04).
003000     02  PM-STORE-NUMBER        PIC  9(05).
003100     02  PM-LICENSE-NUMBER      PIC  X(12).
003200     02  PM-PHONE-NUMBER        PIC  X(10).
003300     02  PM-REGION-CODE         PIC  X(03).
003400     02  PM-ZONE-CODE           PIC  X(02).
003500*****************************************************************
003600* Posted hours and the 24-hour flag - carried for the benefit   *
003700* desk's hours-of-operation lookup, not used by PHR010.          *
003800*****************************************************************
003900     02  PM-HOURS-GROUP.
004000         05  PM-HOURS-OPEN          PIC  9(04).
004100         05  PM-HOURS-CLOSE         PIC  9(04).
004200         05  PM-HOURS-24-FLAG       PIC  X(01).
004300             88  PM-OPEN-24-HOURS       VALUE 'Y'.
004400             88  PM-NOT-OPEN-24-HOURS   VALUE 'N'.
004500     02  PM-STATUS-CODE         PIC  X(01).
004600         88  PM-STORE-ACTIVE        VALUE 'A'.
004700         88  PM-STORE-CLOSED        VALUE 'C'.
004800         88  PM-STORE-PENDING       VALUE 'P'.
004900     02  PM-LAST-AUDIT-DATE     PIC  9(08).
005000     02  PM-LAST-UPDATE-DATE    PIC  9(08).
005100     02  PM-LATITUDE            PIC S9(3)V9(6)
005200                                SIGN IS LEADING SEPARATE CHARACTER.
005300     02  PM-LONGITUDE           PIC S9(3)V9(6)
005400                                SIGN IS LEADING SEPARATE CHARACTER.
005500     02  FILLER                 PIC  X(05).
