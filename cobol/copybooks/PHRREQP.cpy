000100*****************************************************************
000200* PHRREQP - Requester geocoded point record definition.         *
000300*                                                                *
000400* RQ-RECORD carries the single requester location row that      *
000500* PHR010 matches the pharmacy master list against, and that     *
000600* PHR040 carries through onto every DIRECTN row it builds from  *
000700* the category-search candidate list.  A run processes exactly *
000800* one RQ-RECORD per invocation.                                  *
000900*                                                                *
001000* This is the same geocode-request row the locator front end    *
001100* logs to the request-tracking extract, so it carries the       *
001200* request's channel/device/timestamp fields even though only    *
001300* the address and lat/lon are matched against PHARMAS.           *
001400*                                                                *
001500* 1994-02-11  RJ   Original layout.                              *
001600* 1997-06-03  TN   Added request-tracking block (ID, channel,    *
001700*                  device, date/time, zip, status) to line up    *
001800*                  with the front end's request log - no change  *
001900*                  to the fields PHR010/PHR040 actually match.    *
002000*****************************************************************
002100 01  RQ-RECORD.
002200     02  RQ-ADDRESS-NAME        PIC  X(120).
002300     02  RQ-REQUEST-ID          PIC  X(10).
002400     02  RQ-CHANNEL-CODE        PIC  X(02).
002500         88  RQ-CHANNEL-WEB         VALUE 'WB'.
002600         88  RQ-CHANNEL-MOBILE      VALUE 'MB'.
002700         88  RQ-CHANNEL-KIOSK       VALUE 'KS'.
002800     02  RQ-DEVICE-TYPE         PIC  X(01).
002900     02  RQ-REQUEST-DATE        PIC  9(08).
003000     02  RQ-REQUEST-TIME        PIC  9(06).
003100     02  RQ-ZIP-CODE            PIC  X(09).
003200     02  RQ-STATUS-CODE         PIC  X(01).
003300         88  RQ-STATUS-NEW          VALUE 'N'.
003400         88  RQ-STATUS-PROCESSED    VALUE 'P'.
003500     02  RQ-LATITUDE            PIC S9(3)V9(6)
003600                                SIGN IS LEADING SEPARATE CHARACTER.
003700     02  RQ-LONGITUDE           PIC S9(3)V9(6)
003800                                SIGN IS LEADING SEPARATE CHARACTER.
003900     02  FILLER                 PIC  X(05).
