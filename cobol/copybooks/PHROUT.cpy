000100*****************************************************************
000200* PHROUT - Externally-facing recommendation output record.      *
000300*                                                                *
000400* One OD-RECORD per recommendation, same order as the DR-RECORD *
000500* rows it was derived from.  This is the row the store-locator   *
000600* front end actually reads; it never sees a DR-RECORD directly.  *
000700*                                                                *
000800* OD-STORE-INFO-GROUP, OD-ROW-STATUS-CODE and OD-EXTRACT-DATE    *
000900* line this row up with the chain-management store-info extract *
001000* the locator page's display layer also reads; PHR020 leaves     *
001100* them at their default value and never populates them.          *
001200*                                                                *
001300* 1994-03-02  RJ   Original layout.                              *
001400* 1998-09-14  RF   Added OUT-ROADVIEW-URL when the road-view      *
001500*                  partner link was added to the locator page.   *
001600* 1999-04-05  CV   Added OD-STORE-INFO-GROUP, OD-ROW-STATUS-CODE  *
001700*                  and OD-EXTRACT-DATE to match the display       *
001800*                  layer's store-info extract column-for-column;  *
001900*                  PHR020 does not populate the new fields.       *
002000*****************************************************************
002100 01  OD-RECORD.
002200     02  OD-PHARM-NAME          PIC  X(60).
002300     02  OD-PHARM-ADDRESS       PIC  X(120).
002400     02  OD-DIRECTION-URL       PIC  X(160).
002500     02  OD-ROADVIEW-URL        PIC  X(160).
002600     02  OD-DISTANCE-TEXT       PIC  X(20).
002700     02  OD-STORE-INFO-GROUP.
002800         05  OD-CHAIN-CODE          PIC  X(04).
002900         05  OD-PHONE-NUMBER        PIC  X(10).
003000         05  OD-REGION-CODE         PIC  X(03).
003100     02  OD-ROW-STATUS-CODE     PIC  X(01).
003200         88  OD-ROW-ACTIVE          VALUE 'A'.
003300         88  OD-ROW-VOID            VALUE 'V'.
003400     02  OD-EXTRACT-DATE        PIC  9(08).
003500     02  FILLER                 PIC  X(05).
