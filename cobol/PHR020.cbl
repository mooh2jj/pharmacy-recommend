000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PHR020.
000300 AUTHOR.        M. SAWYER.
000400 INSTALLATION.  MIDLANDS PHARMACY BENEFIT SYSTEMS - DATA CENTER.
000500 DATE-WRITTEN.  03/02/1994.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* PHARMDIR - Output Formatter                                  *
001100*                                                               *
001200* Reads every row PHR010 (or PHR040) left on DIRECTN and turns  *
001300* it into the row the store-locator front end actually reads:   *
001400* a direction-link URL built from a Base62 lookup token, a      *
001500* road-view URL built from the target's lat/lon, and a          *
001600* "NN.NN km" distance string.  Runs once per batch cycle, after *
001700* the ranking pass and before the locator page is refreshed.    *
001800*                                                               *
001900* Date       UserID   Description                               *
002000* ---------- -------- ----------------------------------------- *
002100* 03/02/1994 MS       Original coding.                          *
002200* 08/14/1994 MS       Added road-view URL output alongside the  *
002300*                     direction-link URL (OUT-ROADVIEW-URL).    *
002400* 02/09/1996 RD       Distance text now rounded before edit -   *
002500*                     truncation was showing 9.995 as "9.99".   *
002600* 09/02/1998 CV       Y2K REMEDIATION - no 2-digit year fields   *
002700*                     exist in this program; reviewed and        *
002800*                     certified compliant, no code changes.      *
002900* 07/11/2000 CV       Y2K follow-up audit - re-verified the       *
003000*                     09/02/1998 remediation against the live     *
003100*                     2000 production run; no findings.           *
003200* 05/09/2002 RF       REQ 1266 - reviewed OUT-DISTANCE-TEXT       *
003300*                     rounding against the partner's updated      *
003400*                     locator-page display spec; no change needed. *
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.   IBM-370.
003900 OBJECT-COMPUTER.   IBM-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS PHR-NUMERIC-CLASS IS '0' THRU '9'
004300     UPSI-0 ON  STATUS IS PHR-RERUN-SWITCH
004400            OFF STATUS IS PHR-INITIAL-RUN-SWITCH.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT DIRECTION-OUT-FILE ASSIGN TO DIRECTN
004800         ORGANIZATION IS RELATIVE
004900         ACCESS MODE IS SEQUENTIAL
005000         FILE STATUS IS DIRECTN-STATUS.
005100
005200     SELECT OUTPUT-DTO-FILE ASSIGN TO OUTDTO
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS OUTDTO-STATUS.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  DIRECTION-OUT-FILE
005900     RECORDING MODE IS F.
006000     COPY PHRDIR.
006100 01  DR-RECORD-ALT REDEFINES DR-RECORD
006200                             PIC X(386).
006300
006400 FD  OUTPUT-DTO-FILE
006500     RECORDING MODE IS F.
006600     COPY PHROUT.
006700 01  OD-RECORD-ALT REDEFINES OD-RECORD
006800                             PIC X(551).
006900
007000 WORKING-STORAGE SECTION.
007100
007200*****************************************************************
007300* DEFINE LOCAL VARIABLES                                        *
007400*****************************************************************
007500 01  DIRECTN-STATUS          PIC  X(02) VALUE SPACES.
007600 01  OUTDTO-STATUS           PIC  X(02) VALUE SPACES.
007700 01  DIRECTN-EOF-SW          PIC  X(01) VALUE 'N'.
007800
007900 01  DIRECTION-URL-PREFIX    PIC  X(35) VALUE
008000     'https://pharmdir.midlandspbs.com/d/'.
008100 01  ROADVIEW-URL-PREFIX     PIC  X(36) VALUE
008200     'https://map.kakao.com/link/roadview/'.
008300 01  COMMA-LITERAL           PIC  X(01) VALUE ','.
008400 01  KM-SUFFIX-LITERAL       PIC  X(03) VALUE ' km'.
008500
008600 01  WORK-TOKEN-FUNCTION     PIC  X(01) VALUE 'E'.
008700 01  WORK-TOKEN-VALID-SW     PIC  X(01) VALUE 'Y'.
008800 01  WORK-TOKEN-ID           PIC  9(09) COMP VALUE ZEROES.
008900 01  WORK-TOKEN-TEXT         PIC  X(20) VALUE SPACES.
009000
009100 01  WORK-URL-FIELDS.
009200     05  WORK-LAT-EDIT           PIC +999.999999.
009300     05  WORK-LON-EDIT           PIC +999.999999.
009400     05  FILLER                  PIC  X(02).
009500 01  WORK-URL-FIELDS-ALT REDEFINES WORK-URL-FIELDS
009600                             PIC X(24).
009700
009800 01  WORK-ROUNDED-DISTANCE   PIC S9(02)V9(02) COMP-3
009900                              VALUE ZEROES.
010000 01  WORK-DISTANCE-EDIT      PIC  99.99.
010100
010200 PROCEDURE DIVISION.
010300
010400 0000-MAINLINE.
010500     PERFORM 1000-INITIALIZE      THRU 1000-EXIT.
010600     PERFORM 2000-READ-DIRECTN    THRU 2000-EXIT.
010700     PERFORM 3000-PROCESS-DIRECTN THRU 3000-EXIT
010800         UNTIL DIRECTN-EOF-SW EQUAL 'Y'.
010900     PERFORM 9000-RETURN          THRU 9000-EXIT.
011000
011100*****************************************************************
011200* Open files.                                                    *
011300*****************************************************************
011400 1000-INITIALIZE.
011500     OPEN INPUT  DIRECTION-OUT-FILE.
011600     IF  DIRECTN-STATUS NOT EQUAL '00'
011700         PERFORM 9997-FILE-ERROR THRU 9997-EXIT.
011800
011900     OPEN OUTPUT OUTPUT-DTO-FILE.
012000     IF  OUTDTO-STATUS NOT EQUAL '00'
012100         PERFORM 9997-FILE-ERROR THRU 9997-EXIT.
012200
012300 1000-EXIT.
012400     EXIT.
012500
012600 2000-READ-DIRECTN.
012700     READ DIRECTION-OUT-FILE
012800         AT END
012900             MOVE 'Y' TO DIRECTN-EOF-SW.
013000
013100 2000-EXIT.
013200     EXIT.
013300
013400*****************************************************************
013500* One DIRECTN row in, one OUTPUT-DTO row out - builds the two    *
013600* locator-page URLs and the rounded distance text for the row.  *
013700*****************************************************************
013800 3000-PROCESS-DIRECTN.
013900     MOVE SPACES TO OD-RECORD.
014000     PERFORM 3100-ENCODE-TOKEN         THRU 3100-EXIT.
014100     PERFORM 3200-BUILD-DIRECTION-URL  THRU 3200-EXIT.
014200     PERFORM 3300-BUILD-ROADVIEW-URL   THRU 3300-EXIT.
014300     PERFORM 3400-FORMAT-DISTANCE-TEXT THRU 3400-EXIT.
014400     PERFORM 3500-WRITE-OUTPUT-DTO     THRU 3500-EXIT.
014500     PERFORM 2000-READ-DIRECTN         THRU 2000-EXIT.
014600
014700 3000-EXIT.
014800     EXIT.
014900
015000*****************************************************************
015100* CALL the Base62 service to turn this row's DR-ID into the     *
015200* lookup token embedded in the direction-link URL.               *
015300*****************************************************************
015400 3100-ENCODE-TOKEN.
015500     MOVE 'E'  TO WORK-TOKEN-FUNCTION.
015600     MOVE DR-ID TO WORK-TOKEN-ID.
015700     CALL 'PHR090' USING WORK-TOKEN-FUNCTION
015800                          WORK-TOKEN-ID
015900                          WORK-TOKEN-TEXT
016000                          WORK-TOKEN-VALID-SW.
016100
016200 3100-EXIT.
016300     EXIT.
016400
016500 3200-BUILD-DIRECTION-URL.
016600     MOVE SPACES TO OD-DIRECTION-URL.
016700     STRING DIRECTION-URL-PREFIX DELIMITED BY SIZE
016800            WORK-TOKEN-TEXT      DELIMITED BY SIZE
016900            INTO OD-DIRECTION-URL.
017000
017100 3200-EXIT.
017200     EXIT.
017300
017400 3300-BUILD-ROADVIEW-URL.
017500     MOVE DR-TARGET-LATITUDE  TO WORK-LAT-EDIT.
017600     MOVE DR-TARGET-LONGITUDE TO WORK-LON-EDIT.
017700     MOVE SPACES TO OD-ROADVIEW-URL.
017800     STRING ROADVIEW-URL-PREFIX DELIMITED BY SIZE
017900            WORK-LAT-EDIT        DELIMITED BY SIZE
018000            COMMA-LITERAL        DELIMITED BY SIZE
018100            WORK-LON-EDIT        DELIMITED BY SIZE
018200            INTO OD-ROADVIEW-URL.
018300
018400 3300-EXIT.
018500     EXIT.
018600
018700*****************************************************************
018800* DIR-DISTANCE carries six decimal digits of precision; the     *
018900* locator page only ever shows two, rounded, with " km" after.  *
019000*****************************************************************
019100 3400-FORMAT-DISTANCE-TEXT.
019200     DIVIDE DR-DISTANCE BY 1 GIVING WORK-ROUNDED-DISTANCE
019300         ROUNDED.
019400     MOVE WORK-ROUNDED-DISTANCE TO WORK-DISTANCE-EDIT.
019500     MOVE SPACES TO OD-DISTANCE-TEXT.
019600     STRING WORK-DISTANCE-EDIT DELIMITED BY SIZE
019700            KM-SUFFIX-LITERAL  DELIMITED BY SIZE
019800            INTO OD-DISTANCE-TEXT.
019900
020000 3400-EXIT.
020100     EXIT.
020200
020300 3500-WRITE-OUTPUT-DTO.
020400     MOVE DR-TARGET-NAME    TO OD-PHARM-NAME.
020500     MOVE DR-TARGET-ADDRESS TO OD-PHARM-ADDRESS.
020600     WRITE OD-RECORD.
020700     IF  OUTDTO-STATUS NOT EQUAL '00'
020800         PERFORM 9997-FILE-ERROR THRU 9997-EXIT.
020900
021000 3500-EXIT.
021100     EXIT.
021200
021300*****************************************************************
021400* Normal close-down.                                             *
021500*****************************************************************
021600 9000-RETURN.
021700     CLOSE DIRECTION-OUT-FILE.
021800     CLOSE OUTPUT-DTO-FILE.
021900
022000 9000-EXIT.
022100     EXIT.
022200
022300*****************************************************************
022400* Fatal file error - log and stop the run.                       *
022500*****************************************************************
022600 9997-FILE-ERROR.
022700     DISPLAY 'PHR020 FILE ERROR - DIRECTN ' DIRECTN-STATUS.
022800     DISPLAY 'PHR020 FILE ERROR - OUTDTO  ' OUTDTO-STATUS.
022900     DISPLAY 'PHR020 - ABEND - RUN TERMINATED'.
023000     STOP RUN.
023100
023200 9997-EXIT.
023300     EXIT.
