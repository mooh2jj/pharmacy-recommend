000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PHR030.
000300 AUTHOR.        R. DEVEREUX.
000400 INSTALLATION.  MIDLANDS PHARMACY BENEFIT SYSTEMS - DATA CENTER.
000500 DATE-WRITTEN.  11/20/1995.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* PHARMDIR - Shortened-Token Map URL Resolver                   *
001100*                                                               *
001200* CALLed by the locator front end's click-through handler with  *
001300* the short lookup token shown on a DIRECTN recommendation.     *
001400* Decodes the token back to a DR-ID, does a RELATIVE keyed read *
001500* of the DIRECTN row PHR010/PHR040 wrote for that ID, and hands  *
001600* back the fully built map URL.  A token that does not decode   *
001700* to a row on file is a programming/data error, not a business  *
001800* outcome - the front end should never show a token PHR010/     *
001900* PHR040 did not write - so this program abends rather than      *
002000* returning a default URL.                                      *
002100*                                                               *
002200* Date       UserID   Description                               *
002300* ---------- -------- ----------------------------------------- *
002400* 11/20/1995 RD       Original coding, written alongside the     *
002500*                     DIRECTN RELATIVE-organization conversion.  *
002600* 03/14/1997 TN       Corrected FD open mode - was opened I-O     *
002700*                     OUTPUT by mistake, truncating DIRECTN.      *
002800* 09/02/1998 CV       Y2K REMEDIATION - no 2-digit year fields   *
002900*                     exist in this program; reviewed and        *
003000*                     certified compliant, no code changes.      *
003020* 07/11/2000 CV       Y2K follow-up audit - re-verified the       *
003040*                     09/02/1998 remediation against the live     *
003060*                     2000 production run; no findings.           *
003080* 11/30/2001 RD       REQ 1188 - reviewed the fatal-abend path     *
003085*                     after a front-end defect surfaced a stale    *
003090*                     token; confirmed PHR030 behaved correctly,   *
003095*                     root cause was upstream of this program.    *
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.   IBM-370.
003500 OBJECT-COMPUTER.   IBM-370.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS PHR-NUMERIC-CLASS IS '0' THRU '9'
003900     UPSI-0 ON  STATUS IS PHR-RERUN-SWITCH
004000            OFF STATUS IS PHR-INITIAL-RUN-SWITCH.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT DIRECTION-OUT-FILE ASSIGN TO DIRECTN
004400         ORGANIZATION IS RELATIVE
004500         ACCESS MODE IS RANDOM
004600         RELATIVE KEY IS DIRECTN-RELKEY
004700         FILE STATUS IS DIRECTN-STATUS.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  DIRECTION-OUT-FILE
005200     RECORDING MODE IS F.
005300     COPY PHRDIR.
005400 01  DR-RECORD-ALT REDEFINES DR-RECORD
005500                             PIC X(386).
005600
005700 WORKING-STORAGE SECTION.
005800
005900*****************************************************************
006000* DEFINE LOCAL VARIABLES                                        *
006100*****************************************************************
006200 01  DIRECTN-STATUS          PIC  X(02) VALUE SPACES.
006300 01  DIRECTN-RELKEY          PIC  9(09) COMP VALUE ZEROES.
006400 01  FILES-OPEN-SW           PIC  X(01) VALUE 'N'.
006500
006600 01  MAP-URL-PREFIX          PIC  X(31) VALUE
006700     'https://map.kakao.com/link/map/'.
006800 01  COMMA-LITERAL           PIC  X(01) VALUE ','.
006900
007000 01  WORK-TOKEN-FUNCTION     PIC  X(01) VALUE 'D'.
007100 01  WORK-TOKEN-VALID-SW     PIC  X(01) VALUE 'Y'.
007200 01  WORK-TOKEN-ID           PIC  9(09) COMP VALUE ZEROES.
007300 01  WORK-TOKEN-ID-DISPLAY REDEFINES WORK-TOKEN-ID
007400                             PIC  X(04).
007500
007600 01  WORK-URL-FIELDS.
007700     05  WORK-LAT-EDIT           PIC +999.999999.
007800     05  WORK-LON-EDIT           PIC +999.999999.
007900     05  FILLER                  PIC  X(02).
008000 01  WORK-URL-FIELDS-ALT REDEFINES WORK-URL-FIELDS
008100                             PIC X(24).
008200
008300 LINKAGE SECTION.
008400 01  LK-TOKEN-TEXT            PIC  X(20).
008500 01  LK-MAP-URL               PIC  X(160).
008600
008700 PROCEDURE DIVISION USING LK-TOKEN-TEXT
008800                           LK-MAP-URL.
008900
009000 0000-MAINLINE.
009100     PERFORM 1000-INITIALIZE      THRU 1000-EXIT.
009200     PERFORM 2000-DECODE-TOKEN    THRU 2000-EXIT.
009300     IF  WORK-TOKEN-VALID-SW EQUAL 'Y'
009400         PERFORM 3000-LOOKUP-DIRECTION THRU 3000-EXIT.
009500     PERFORM 9000-RETURN          THRU 9000-EXIT.
009600     GOBACK.
009700
009800*****************************************************************
009900* Open DIRECTN for random access by DR-ID.                       *
010000*****************************************************************
010100 1000-INITIALIZE.
010200     MOVE SPACES TO LK-MAP-URL.
010300     OPEN I-O DIRECTION-OUT-FILE.
010400     IF  DIRECTN-STATUS NOT EQUAL '00'
010500         PERFORM 9998-FATAL-ABEND THRU 9998-EXIT.
010600     MOVE 'Y' TO FILES-OPEN-SW.
010700
010800 1000-EXIT.
010900     EXIT.
011000
011100*****************************************************************
011200* Decode the front end's token.  An invalid character anywhere  *
011300* in the token is the same fatal condition as an unresolvable    *
011400* DR-ID - neither can come from a token PHR090 itself produced.  *
011500*****************************************************************
011600 2000-DECODE-TOKEN.
011700     MOVE 'D'          TO WORK-TOKEN-FUNCTION.
011800     CALL 'PHR090' USING WORK-TOKEN-FUNCTION
011900                          WORK-TOKEN-ID
012000                          LK-TOKEN-TEXT
012100                          WORK-TOKEN-VALID-SW.
012200
012300     IF  WORK-TOKEN-VALID-SW NOT EQUAL 'Y'
012400         PERFORM 9998-FATAL-ABEND THRU 9998-EXIT.
012500
012600 2000-EXIT.
012700     EXIT.
012800
012900*****************************************************************
013000* Random read keyed by the decoded DR-ID.  INVALID KEY means the *
013100* token decoded to an ID that was never written - fatal.         *
013200*****************************************************************
013300 3000-LOOKUP-DIRECTION.
013400     MOVE WORK-TOKEN-ID TO DIRECTN-RELKEY.
013500     READ DIRECTION-OUT-FILE
013600         INVALID KEY
013700             PERFORM 9998-FATAL-ABEND THRU 9998-EXIT.
013800
013900     PERFORM 4000-BUILD-MAP-URL THRU 4000-EXIT.
014000
014100 3000-EXIT.
014200     EXIT.
014300
014400*****************************************************************
014500* Build the resolved map URL - fixed prefix, then the target's   *
014600* name, latitude and longitude, comma-separated.                 *
014700*****************************************************************
014800 4000-BUILD-MAP-URL.
014900     MOVE DR-TARGET-LATITUDE  TO WORK-LAT-EDIT.
015000     MOVE DR-TARGET-LONGITUDE TO WORK-LON-EDIT.
015100     STRING MAP-URL-PREFIX  DELIMITED BY SIZE
015200            DR-TARGET-NAME  DELIMITED BY SIZE
015300            COMMA-LITERAL   DELIMITED BY SIZE
015400            WORK-LAT-EDIT   DELIMITED BY SIZE
015500            COMMA-LITERAL   DELIMITED BY SIZE
015600            WORK-LON-EDIT   DELIMITED BY SIZE
015700            INTO LK-MAP-URL.
015800
015900 4000-EXIT.
016000     EXIT.
016100
016200*****************************************************************
016300* Normal close-down.                                             *
016400*****************************************************************
016500 9000-RETURN.
016600     IF  FILES-OPEN-SW EQUAL 'Y'
016700         CLOSE DIRECTION-OUT-FILE.
016800
016900 9000-EXIT.
017000     EXIT.
017100
017200*****************************************************************
017300* Fatal/unrecoverable condition - a token that cannot resolve to *
017400* an on-file DR-ID is a programming error upstream, not a        *
017500* business outcome, so this abends the run rather than handing   *
017600* back a default URL.                                            *
017700*****************************************************************
017900 9998-FATAL-ABEND.
018000     DISPLAY 'PHR030 FATAL - UNRESOLVABLE LOOKUP TOKEN'.
018100     DISPLAY 'PHR030 FATAL - TOKEN TEXT  ' LK-TOKEN-TEXT.
018200     DISPLAY 'PHR030 FATAL - DECODED ID  ' WORK-TOKEN-ID-DISPLAY.
018300     DISPLAY 'PHR030 FATAL - DIRECTN STATUS ' DIRECTN-STATUS.
018400     IF  FILES-OPEN-SW EQUAL 'Y'
018500         CLOSE DIRECTION-OUT-FILE.
018600     STOP RUN.
018700
018800 9998-EXIT.
018900     EXIT.
